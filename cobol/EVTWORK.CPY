000100******************************************************************
000200*                                                                *
000300*   Copybook     : EVTWORK                                       *
000400*   Member Name  : MASTER_INDEX_TABLE                            *
000500*   Summary      : In-memory EVENT-ID -> relative-record-number  *
000600*                  index for the EVTMSDD ledger, built once at   *
000700*                  the start of the ingest/post run so each      *
000800*                  input record's lookup (found/not-found,       *
000900*                  newer/not-newer) is a table search rather     *
001000*                  than a re-read of the whole ledger.  Same     *
001100*                  OCCURS/subscript idiom as EZITRAK0052's       *
001200*                  PERSON_DETAILS table search.                  *
001300*                                                                *
001400*   CHANGE LOG                                                   *
001500*   ----------                                                   *
001600*   16-02-92  JB   ORIGINAL LAYOUT.                               EVW0001
001700*   22-08-96  JB   BUMPED WS-MASTER-ENTRY OCCURS FROM 1000 TO     EVW0002
001800*                  2000 -- LEDGER PASSED 1000 RECORDS THIS QTR.   EVW0002
001900******************************************************************
002000 01  WS-MASTER-INDEX-TABLE.
002100     05  WS-MASTER-ENTRY-CNT                   PIC 9(09) COMP
002200                                               VALUE ZERO.
002300     05  WS-MASTER-ENTRY OCCURS 2000 TIMES
002400                         INDEXED BY WX-MIX.
002500         10  WS-MIX-EVENT-ID                  PIC X(20).
002600         10  WS-MIX-RELNBR                    PIC 9(09) COMP.
002700         10  FILLER                           PIC X(04).
002800     05  FILLER                               PIC X(01).
