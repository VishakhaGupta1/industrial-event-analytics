000100******************************************************************
000200*                                                                *
000300*   Copybook     : EVTCTRS                                       *
000400*   Member Name  : BATCH_RESULT_COUNTERS / REJECT_DETAIL_TABLE   *
000500*   Summary      : Run counters for the ingest/post batch, and   *
000600*                  the in-memory table of rejection details      *
000700*                  accumulated while the batch runs so they can  *
000800*                  be written out after the summary line.        *
000900*                                                                *
001000*   CHANGE LOG                                                   *
001100*   ----------                                                   *
001200*   16-02-92  JB   ORIGINAL LAYOUT.                               EVC0001
001300*   22-08-96  JB   BUMPED WS-REJECT-ENTRY OCCURS FROM 200 TO 500  EVC0002
001400*                  AFTER THE OVERNIGHT RUN OF 21-AUG-96 TRUNCATEDEVC0002
001500*                  ITS REJECTION LIST -- SEE PROBLEM EZI-4471.    EVC0002
001600******************************************************************
001700 01  EV-BATCH-COUNTERS.
001800     05  EVB-ACCEPTED-COUNT                    PIC 9(09) COMP.
001900     05  EVB-DEDUPED-COUNT                     PIC 9(09) COMP.
002000     05  EVB-UPDATED-COUNT                     PIC 9(09) COMP.
002100     05  EVB-REJECTED-COUNT                    PIC 9(09) COMP.
002200     05  FILLER                               PIC X(04).
002300*
002400 01  WS-REJECT-TABLE.
002500     05  WS-REJECT-ENTRY-CNT                   PIC 9(09) COMP
002600                                               VALUE ZERO.
002700     05  WS-REJECT-ENTRY OCCURS 500 TIMES
002800                         INDEXED BY WX-REJ.
002900         10  WS-REJ-EVENT-ID                  PIC X(20).
003000         10  WS-REJ-REASON                    PIC X(40).
003100         10  FILLER                           PIC X(04).
003200     05  FILLER                               PIC X(01).
