000100******************************************************************
000200*                                                                *
000300*   Copybook     : EVTBRPT                                       *
000400*   Member Name  : BATCH_RESULT_RPT_LINE                         *
000500*   Summary      : Print line for the batch ingest summary       *
000600*                  report (EVTBATDD).  One summary line is       *
000700*                  written first, then one rejection-detail      *
000800*                  line per rejected input event.  Both line     *
001000*                  shapes REDEFINE the same 80-byte print slot.  *
001100*                                                                *
001200*   NOTE - the literal captions below are MOVEd by the program   *
001300*   at report-write time rather than carried on a VALUE clause   *
001400*   here, since the fields sit under a REDEFINES.                *
001500*                                                                *
001600*   CHANGE LOG                                                   *
001700*   ----------                                                   *
001800*   16-02-92  JB   ORIGINAL LAYOUT.                               EVR0001
001900******************************************************************
002000 01  EV-BATRPT-LINE                            PIC X(80).
002100*
002200 01  EV-BATRPT-SUMM-LINE REDEFINES EV-BATRPT-LINE.
002300     05  EVR-S-LIT-ACC                        PIC X(09).
002400     05  EVR-S-ACCEPTED                        PIC ZZZZZZZZ9.
002500     05  FILLER                                PIC X(01).
002600     05  EVR-S-LIT-DUP                        PIC X(08).
002700     05  EVR-S-DEDUPED                         PIC ZZZZZZZZ9.
002800     05  FILLER                                PIC X(01).
002900     05  EVR-S-LIT-UPD                        PIC X(08).
003000     05  EVR-S-UPDATED                         PIC ZZZZZZZZ9.
003100     05  FILLER                                PIC X(01).
003200     05  EVR-S-LIT-REJ                        PIC X(09).
003300     05  EVR-S-REJECTED                         PIC ZZZZZZZZ9.
003400     05  FILLER                                PIC X(07).
003500*
003600 01  EV-BATRPT-REJECT-LINE REDEFINES EV-BATRPT-LINE.
003700     05  EVR-R-EVENT-ID                        PIC X(20).
003800     05  FILLER                                PIC X(02).
003900     05  EVR-R-REASON                          PIC X(40).
004000     05  FILLER                                PIC X(18).
