000100*******************************************************************************
000200*                                                                             *
000300*   Program ID   : EZIEVT03                                                  *
000400*   Program Name : Top-defect-lines report                                  *
000500*   Summary      : Reads a parameter card (EVTPTDDD) naming a query          *
000600*                  window and a row limit, scans the event master ledger     *
000700*                  (EVTMSDD), groups qualifying events by MACHINE-ID         *
000800*                  (the "line"), ranks the lines by TOTAL-DEFECTS            *
000900*                  descending and writes the top N to EVTTOPDD.              *
001000*                                                                             *
001100*                  Control break key is MACHINE-ID; the break itself is      *
001200*                  driven off an in-memory table rather than a sorted        *
001300*                  input pass, since the master ledger is not physically     *
001400*                  ordered by MACHINE-ID.                                    *
001500*                                                                             *
001600*                  This program replaces the old EZITRAK004 daily line       *
001700*                  exception listing -- same shop, new ledger.               *
001800*                                                                             *
001900*   FILES   USED : EVTPTDDD Query parameter card       (Input)               *
002000*                : EVTMSDD  Event master ledger         (Input)              *
002100*                : EVTTOPDD Top-defect-lines report     (Output)             *
002200*                                                                             *
002300*******************************************************************************
002400*
002500* CHANGE LOG
002600* ----------
002700* 16-02-92  JB   ORIGINAL PROGRAM.                                EVT0002
002800* 23-07-94  JB   ADDED THE LIMIT PARAMETER -- PLANT               EVT0003
002900*                MANAGERS ONLY WANTED THE WORST TEN               EVT0003
003000*                LINES, NOT THE WHOLE ROSTER.                     EVT0003
003100* 14-06-99  RPK  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS             EVT0004
003200*                IN THIS PROGRAM, NO CHANGE REQUIRED              EVT0004
003300*                (TICKET Y2K-118).                                EVT0004
003400* 12-06-02  RPK  TICKET EZI-4322 -- CONFIRMED WINDOW-FROM/        EVT0005
003500*                WINDOW-TO INCLUSIVE BOUNDS MATCH THE PLANT       EVT0005
003600*                DAILY-SHIFT REPORTING CONVENTION.  NO            EVT0005
003700*                CODE CHANGE.                                     EVT0005
003800* 25-02-06  LMS  TICKET EZI-4960 -- REVIEWED THE 200-ENTRY        EVT0006
003900*                CAP ON WS-LINE-TABLE AFTER THE NEW               EVT0006
004000*                BOTTLING LINE WAS ADDED AT PLANT 3.              EVT0006
004100*                CONFIRMED STILL SUFFICIENT.                      EVT0006
004200* 17-08-10  DCW  TICKET EZI-6018 -- DESCENDING SORT WAS           EVT0007
004300*                COMING OUT ONLY PART SORTED FOR LARGER           EVT0007
004400*                TABLES.  4100-SORT-PASS-I WAS RECOMPUTING        EVT0007
004500*                WS-SORT-LIMIT EVERY PASS AND THE OUTER           EVT0007
004600*                PERFORM IN 4000-SORT-LINES-I WAS READING         EVT0007
004700*                THE SAME SHRINKING FIELD, SO IT STOPPED          EVT0007
004800*                AFTER ABOUT HALF THE PASSES A SHUTTLE SORT       EVT0007
004900*                NEEDS.  ADDED A SEPARATE WS-OUTER-LIMIT SO       EVT0007
005000*                THE OUTER PASS COUNT CAN NO LONGER BE            EVT0007
005100*                SHRUNK BY THE INNER PARAGRAPH.                   EVT0007
005200*******************************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID. EZIEVT03.
005500 AUTHOR. J BONNECHAPPE.
005600 INSTALLATION. EZITRAK SYSTEMS GROUP.
005700 DATE-WRITTEN. 16-02-92.
005800 DATE-COMPILED.
005900 SECURITY. UNCLASSIFIED.
006000/
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300     SOURCE-COMPUTER. VAX-8650.
006400     OBJECT-COMPUTER. VAX-8650.
006500     SPECIAL-NAMES.
006600         C01 IS TOP-OF-FORM
006700         CLASS EZI-NUMERIC-CLASS IS "0" THRU "9"
006800         UPSI-0 ON STATUS IS SW-DEBUG-ON
006900                OFF STATUS IS SW-DEBUG-OFF.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT EV-PARM-FILE   ASSIGN TO "EVTPTDDD"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS WS-PARM-FS.
007500
007600     SELECT EV-MASTER-FILE ASSIGN TO "EVTMSDD"
007700         ORGANIZATION IS RELATIVE
007800         ACCESS MODE  IS SEQUENTIAL
007900         FILE STATUS  IS WS-MASTER-FS.
008000
008100     SELECT EV-TOPLN-RPT   ASSIGN TO "EVTTOPDD"
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS  IS WS-TOPLN-FS.
008400/
008500 DATA DIVISION.
008600 FILE SECTION.
008700*
008800 FD  EV-PARM-FILE
008900     RECORDING MODE IS F.
009000 01  EV-PARM-REC.
009100     05  EVP-WINDOW-FROM                     PIC X(24).
009200     05  EVP-WINDOW-TO                       PIC X(24).
009300     05  EVP-LIMIT                           PIC 9(03).
009400     05  FILLER                              PIC X(29).
009500*
009600* -- ALPHA VIEW OF THE LIMIT FIELD, CHECKED FOR SPACES BEFORE THE
009700* -- NUMERIC FIELD IS TRUSTED -- A BLANK CARD COLUMN READS AS ZERO
009800* -- IN A NUMERIC PICTURE, SAME AS A CARD PUNCHED "000".
009900 01  EV-PARM-LIMIT-VIEW REDEFINES EV-PARM-REC.
010000     05  FILLER                              PIC X(48).
010100     05  EVP-LIMIT-ALPHA                     PIC X(03).
010200     05  FILLER                              PIC X(29).
010300*
010400 FD  EV-MASTER-FILE
010500     RECORDING MODE IS F.
010600     COPY EVTMSTR.
010700*
010800 FD  EV-TOPLN-RPT
010900     RECORDING MODE IS F.
011000     COPY EVTTRPT.
011100/
011200 WORKING-STORAGE SECTION.
011300*
011400 01  WS-FILE-STATUS-GROUP.
011500     05  WS-PARM-FS                          PIC X(02).
011600     05  WS-MASTER-FS                        PIC X(02).
011700     05  WS-TOPLN-FS                         PIC X(02).
011800*
011900 01  WS-EOF-MASTER-SW                        PIC X VALUE "N".
012000     88  WS-EOF-MASTER                            VALUE "Y".
012100 01  WS-FOUND-LINE-SW                        PIC X VALUE "N".
012200     88  WS-FOUND-LINE                            VALUE "Y".
012300*
012400 01  WS-QUERY-WFROM                          PIC X(24).
012500 01  WS-QUERY-WTO                            PIC X(24).
012600 01  WS-LIMIT                                PIC 9(05) COMP.
012700*
012800* -- IN-MEMORY GROUPING TABLE, ONE ENTRY PER DISTINCT MACHINE-ID SEEN
012900* -- IN THE SELECTED WINDOW.  THE MASTER LEDGER IS NOT PHYSICALLY
013000* -- ORDERED BY MACHINE-ID SO THE CONTROL BREAK IS DONE HERE RATHER
013100* -- THAN OFF A SORTED READ SEQUENCE.
013200 01  WS-LINE-TABLE.
013300     05  WS-LINE-ENTRY OCCURS 200 TIMES
013400                        INDEXED BY WX-LIX.
013500         10  WS-LT-LINE-ID                   PIC X(10).
013600         10  WS-LT-TOTAL-DEFECTS             PIC S9(09) COMP.
013700         10  WS-LT-EVENT-COUNT                PIC S9(09) COMP.
013800 01  WS-LINE-COUNT                           PIC 9(05) COMP.
013900 01  WS-LINE-TABLE-FULL-SW                   PIC X VALUE "N".
014000     88  WS-LINE-TABLE-FULL                       VALUE "Y".
014100*
014200* -- SORT-PASS WORK AREA (DESCENDING SHUTTLE SORT ON TOTAL-DEFECTS,
014300* -- SAME METHOD THE OLD LINE-EXCEPTION LISTING USED).
014400 01  WS-SI                                   PIC 9(05) COMP.
014500 01  WS-SJ                                   PIC 9(05) COMP.
014600 01  WS-SJ1                                  PIC 9(05) COMP.
014700* -- WS-OUTER-LIMIT IS SET ONCE AND DRIVES THE OUTER PASS COUNT ONLY --
014800* -- IT MUST NOT SHARE A FIELD WITH THE PER-PASS INNER BOUND BELOW, OR
014900* -- THE OUTER PERFORM'S UNTIL TEST RE-READS A SHRINKING VALUE AND
015000* -- THE TABLE COMES OUT ONLY PART SORTED (RTC-2201).
015100 01  WS-OUTER-LIMIT                          PIC 9(05) COMP.
015200 01  WS-SORT-LIMIT                           PIC 9(05) COMP.
015300 01  WS-SWAP-ENTRY.
015400     05  WS-SWAP-LINE-ID                     PIC X(10).
015500     05  WS-SWAP-TOTAL-DEFECTS               PIC S9(09) COMP.
015600     05  WS-SWAP-EVENT-COUNT                 PIC S9(09) COMP.
015700*
015800* -- DEFECTS-PERCENT WORK AREA, PER THE SHARED CALCULATION -- A
015900* -- 4-DECIMAL INTERMEDIATE RATIO, THEN A ROUNDED PERCENTAGE.
016000 01  WS-DP-RATIO                        PIC S9(03)V9(04) COMP.
016100*
016200 01  WX-EI                                   PIC 9(05) COMP.
016300/
016400 PROCEDURE DIVISION.
016500 MAIN-PARA.
016600     PERFORM 1000-INITIALISATION-I.
016700
016800     PERFORM 3000-SCAN-MASTER-I
016900         UNTIL WS-EOF-MASTER.
017000
017100     PERFORM 4000-SORT-LINES-I.
017200     PERFORM 5000-WRITE-TOPLINES-I
017300         VARYING WX-EI FROM 1 BY 1
017400         UNTIL WX-EI > WS-LINE-COUNT
017500            OR WX-EI > WS-LIMIT.
017600
017700     CLOSE EV-MASTER-FILE.
017800     CLOSE EV-TOPLN-RPT.
017900
018000     GO TO 9900-EXIT.
018100*
018200 1000-INITIALISATION-I.
018300     OPEN INPUT EV-PARM-FILE.
018400     IF WS-PARM-FS NOT = "00"
018500         DISPLAY "EZIEVT03-E1 PARAMETER CARD OPEN FAILED, FS="
018600                 WS-PARM-FS
018700         GO TO 9900-EXIT
018800     END-IF.
018900
019000     READ EV-PARM-FILE
019100         AT END
019200             DISPLAY "EZIEVT03-E2 PARAMETER CARD FILE IS EMPTY"
019300             GO TO 9900-EXIT
019400     END-READ.
019500     MOVE EVP-WINDOW-FROM TO WS-QUERY-WFROM.
019600     MOVE EVP-WINDOW-TO   TO WS-QUERY-WTO.
019700
019800     IF EVP-LIMIT-ALPHA = SPACES OR EVP-LIMIT = ZERO
019900         MOVE 10 TO WS-LIMIT
020000     ELSE
020100         MOVE EVP-LIMIT TO WS-LIMIT
020200     END-IF.
020300     CLOSE EV-PARM-FILE.
020400
020500     OPEN INPUT EV-MASTER-FILE.
020600     IF WS-MASTER-FS NOT = "00"
020700         DISPLAY "EZIEVT03-E3 EVENT MASTER OPEN FAILED, FS="
020800                 WS-MASTER-FS
020900         GO TO 9900-EXIT
021000     END-IF.
021100
021200     OPEN OUTPUT EV-TOPLN-RPT.
021300     IF WS-TOPLN-FS NOT = "00"
021400         DISPLAY "EZIEVT03-E4 TOP-LINES REPORT OPEN FAILED, FS="
021500                 WS-TOPLN-FS
021600         GO TO 9900-EXIT
021700     END-IF.
021800
021900     MOVE ZERO TO WS-LINE-COUNT.
022000     MOVE "N"  TO WS-EOF-MASTER-SW.
022100     MOVE "N"  TO WS-LINE-TABLE-FULL-SW.
022200*
022300 3000-SCAN-MASTER-I.
022400     READ EV-MASTER-FILE NEXT RECORD
022500         AT END
022600             MOVE "Y" TO WS-EOF-MASTER-SW
022700             GO TO 3000-EXIT-I
022800     END-READ.
022900
023000     IF EVM-EVENT-TIME >= WS-QUERY-WFROM
023100        AND EVM-EVENT-TIME <= WS-QUERY-WTO
023200        AND NOT EVM-DEFECT-NOT-COUNTED
023300         PERFORM 3100-ACCUM-LINE-I
023400     END-IF.
023500 3000-EXIT-I.
023600     EXIT.
023700*
023800 3100-ACCUM-LINE-I.
023900     MOVE "N" TO WS-FOUND-LINE-SW.
024000     PERFORM 3110-SEARCH-LINE-I
024100         VARYING WX-LIX FROM 1 BY 1
024200         UNTIL WX-LIX > WS-LINE-COUNT.
024300
024400     IF NOT WS-FOUND-LINE
024500         IF WS-LINE-COUNT >= 200
024600             IF NOT WS-LINE-TABLE-FULL
024700                 DISPLAY "EZIEVT03-W1 LINE TABLE FULL AT 200 -- "
024800                     "SOME MACHINES WILL NOT APPEAR"
024900                 MOVE "Y" TO WS-LINE-TABLE-FULL-SW
025000             END-IF
025100         ELSE
025200             ADD 1 TO WS-LINE-COUNT
025300             MOVE EVM-MACHINE-ID TO
025400                 WS-LT-LINE-ID (WS-LINE-COUNT)
025500             MOVE EVM-DEFECT-COUNT TO
025600                 WS-LT-TOTAL-DEFECTS (WS-LINE-COUNT)
025700             MOVE 1 TO
025800                 WS-LT-EVENT-COUNT (WS-LINE-COUNT)
025900         END-IF
026000     END-IF.
026100*
026200* -- THE MATCH IS ACTED ON HERE, AT FIND TIME, RATHER THAN BY
026300* -- RE-USING WX-LIX AFTER THE PERFORM VARYING RETURNS -- THE
026400* -- VARYING LOOP RUNS TO ITS BOUND REGARDLESS OF THE EARLY-EXIT
026500* -- GUARD BELOW, SO WX-LIX NO LONGER POINTS AT THE MATCH BY THEN.
026600 3110-SEARCH-LINE-I.
026700     IF WS-FOUND-LINE
026800         GO TO 3110-EXIT-I
026900     END-IF.
027000     IF WS-LT-LINE-ID (WX-LIX) = EVM-MACHINE-ID
027100         ADD EVM-DEFECT-COUNT TO WS-LT-TOTAL-DEFECTS (WX-LIX)
027200         ADD 1 TO WS-LT-EVENT-COUNT (WX-LIX)
027300         MOVE "Y" TO WS-FOUND-LINE-SW
027400     END-IF.
027500 3110-EXIT-I.
027600     EXIT.
027700*
027800* -- DESCENDING SHUTTLE SORT ON TOTAL-DEFECTS.  A LINEAR TABLE, NOT A
027900* -- SORT/MERGE FILE, SINCE THE ROW COUNT NEVER EXCEEDS 200 ENTRIES.
028000 4000-SORT-LINES-I.
028100     IF WS-LINE-COUNT < 2
028200         GO TO 4000-EXIT-I
028300     END-IF.
028400     COMPUTE WS-OUTER-LIMIT = WS-LINE-COUNT - 1.
028500     PERFORM 4100-SORT-PASS-I
028600         VARYING WS-SI FROM 1 BY 1
028700         UNTIL WS-SI > WS-OUTER-LIMIT.
028800 4000-EXIT-I.
028900     EXIT.
029000*
029100 4100-SORT-PASS-I.
029200     COMPUTE WS-SORT-LIMIT = WS-LINE-COUNT - WS-SI.
029300     PERFORM 4200-SORT-COMPARE-I
029400         VARYING WS-SJ FROM 1 BY 1
029500         UNTIL WS-SJ > WS-SORT-LIMIT.
029600*
029700 4200-SORT-COMPARE-I.
029800     COMPUTE WS-SJ1 = WS-SJ + 1.
029900     IF WS-LT-TOTAL-DEFECTS (WS-SJ) < WS-LT-TOTAL-DEFECTS (WS-SJ1)
030000         MOVE WS-LINE-ENTRY (WS-SJ)  TO WS-SWAP-ENTRY
030100         MOVE WS-LINE-ENTRY (WS-SJ1) TO WS-LINE-ENTRY (WS-SJ)
030200         MOVE WS-SWAP-ENTRY          TO WS-LINE-ENTRY (WS-SJ1)
030300     END-IF.
030400*
030500 5000-WRITE-TOPLINES-I.
030600     MOVE WS-LT-LINE-ID (WX-EI)          TO EVT-LINE-ID.
030700     MOVE WS-LT-TOTAL-DEFECTS (WX-EI)    TO EVT-TOTAL-DEFECTS.
030800     MOVE WS-LT-EVENT-COUNT (WX-EI)      TO EVT-EVENT-COUNT.
030900     PERFORM 4500-CALC-DEFECT-PERCENT-I.
031000     WRITE EV-TOPLINE-REC.
031100*
031200* -- SHARED DEFECTS-PERCENT RULE -- RATIO TO 4 DECIMALS, THEN THE
031300* -- PERCENTAGE ROUNDED TO 2 DECIMALS.  ZERO EVENT-COUNT GIVES 0.00.
031400 4500-CALC-DEFECT-PERCENT-I.
031500     IF EVT-EVENT-COUNT = ZERO
031600         MOVE ZERO TO EVT-DEFECTS-PERCENT
031700     ELSE
031800         COMPUTE WS-DP-RATIO ROUNDED
031900                 = WS-LT-TOTAL-DEFECTS (WX-EI) / EVT-EVENT-COUNT
032000         COMPUTE EVT-DEFECTS-PERCENT ROUNDED = WS-DP-RATIO * 100
032100     END-IF.
032200*
032300 9900-EXIT.
032400     STOP RUN.
032500*
032600* **************** END OF SOURCE EZIEVT03 ****************
