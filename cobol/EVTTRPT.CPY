000100******************************************************************
000200*                                                                *
000300*   Copybook     : EVTTRPT                                       *
000400*   Member Name  : TOP_DEFECT_LINE_REC                           *
000500*   Summary      : One row of the top-defect-lines report        *
000600*                  (EVTTOPDD) -- lines ranked by TOTAL-DEFECTS    *
000700*                  descending, written by EZIEVT03.               *
000800*                                                                *
000900*   LARGO REGISTRO = 40 BYTES                                    *
001000*                                                                *
001100*   CHANGE LOG                                                   *
001200*   ----------                                                   *
001300*   16-02-92  JB   ORIGINAL LAYOUT.                               EVT0001
001400******************************************************************
001500 01  EV-TOPLINE-REC.
001600     05  EVT-LINE-ID                          PIC X(10).
001700     05  EVT-TOTAL-DEFECTS                     PIC 9(09).
001800     05  EVT-EVENT-COUNT                       PIC 9(09).
001900     05  EVT-DEFECTS-PERCENT                   PIC 9(03)V9(02).
002000     05  FILLER                               PIC X(07).
002100*
002200* -- ALTERNATE VIEW EXPOSING THE LINE-ID FAMILY PREFIX (FIRST 3
002300* -- POSITIONS), USED BY 5000-WRITE-TOPLINES-I FOR THE PLANT-AREA
002400* -- SUB-HEADING WHEN THE REPORT IS RUN FOR A WHOLE FACILITY.
002500 01  EVT-LINE-CLASS-VIEW REDEFINES EV-TOPLINE-REC.
002600     05  EVT-LINE-PREFIX                      PIC X(03).
002700     05  FILLER                               PIC X(37).
