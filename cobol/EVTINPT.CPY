000100******************************************************************
000200*                                                                *
000300*   Copybook     : EVTINPT                                       *
000400*   Member Name  : EVENT_INPUT_REC                               *
000500*   Summary      : Layout of one incoming machine-cycle event on *
000600*                  the nightly ingest file (EVTINDD).  Read in   *
000700*                  input order -- the file carries no sort key   *
000800*                  and none is imposed on it by EZIEVT01.        *
000900*                                                                *
001000*   LARGO REGISTRO = 100 BYTES                                   *
001100*                                                                *
001200*   CHANGE LOG                                                   *
001300*   ----------                                                   *
001400*   16-02-92  JB   ORIGINAL LAYOUT.                               EVI0001
001500*   09-11-93  JB   ADDED EVI-DUR-HOURS REDEFINES FOR THE 6-HOUR   EVI0002
001600*                  DURATION-BOUNDS CHECK IN 3100-VALIDATE-INPUT-I.EVI0002
001700******************************************************************
001800 01  EV-INPUT-REC.
001900     05  EVI-EVENT-ID                        PIC X(20).
002000     05  EVI-EVENT-TIME                       PIC X(24).
002100     05  EVI-RECEIVED-TIME                    PIC X(24).
002200     05  EVI-MACHINE-ID                       PIC X(10).
002300     05  EVI-DURATION-MS                       PIC 9(09).
002400     05  EVI-DEFECT-COUNT                      PIC S9(07).
002500         88  EVI-DEFECT-NOT-COUNTED                 VALUE -1.
002600     05  FILLER                               PIC X(06).
002700*
002800* -- ALTERNATE NUMERIC VIEW OF EVI-DURATION-MS, USED ONLY BY THE
002900* -- 21,600,000 MS (6 HOUR) BOUNDS CHECK IN 3100-VALIDATE-INPUT-I.
003000 01  EVI-DUR-HOURS REDEFINES EV-INPUT-REC.
003100     05  FILLER                               PIC X(78).
003200     05  EVI-DUR-MS-NUM                        PIC 9(09).
003300     05  FILLER                               PIC X(13).
