000100*******************************************************************************
000200*                                                                             *
000300*   Program ID   : EZIEVT01                                                  *
000400*   Program Name : Event ledger ingest and post batch                       *
000500*   Summary      : Reads the nightly machine-event extract (EVTINDD),        *
000600*                  validates each incoming event, and posts it against       *
000700*                  the EVENT_MASTER ledger (EVTMSDD).  A brand-new           *
000800*                  EVENT-ID is inserted, a payload-identical repeat is       *
000900*                  deduplicated, and a changed payload with a newer          *
001000*                  RECEIVED-TIME overwrites the existing ledger row.         *
001100*                  Rejected input is logged with a reason code and never     *
001200*                  reaches the ledger.  A summary line plus one line per     *
001300*                  rejection is written to EVTBATDD when the run ends.       *
001400*                                                                             *
001500*                  This program replaces the old EZITRAK001 problem         *
001600*                  create/modify screen -- same shop, new ledger.            *
001700*                                                                             *
001800*   FILES   USED : EVTINDD  Event input extract      (Input)                 *
001900*                : EVTMSDD  Event master ledger       (Input-output)         *
002000*                : EVTBATDD Batch result report       (Output)               *
002100*                                                                             *
002200*******************************************************************************
002300*
002400* CHANGE LOG
002500* ----------
002600* 16-02-92  JB   ORIGINAL PROGRAM.                                EVM0001
002700* 09-11-93  JB   ADDED DURATION-MS BOUNDS CHECK -- BAD            EVM0002
002800*                CYCLE TIMES WERE POSTING UNCHECKED.              EVM0002
002900* 04-05-95  JB   FIXED DEDUP COMPARE TO EXCLUDE                   EVM0003
003000*                RECEIVED-TIME (PROBLEM EZI-3390).                EVM0003
003100* 22-08-96  JB   REJECT TABLE BUMPED TO 500, SEE EVTCTRS.         EVM0004
003200* 14-06-99  RPK  Y2K REVIEW -- WINDOWED THE 2-DIGIT               EVM0005
003300*                ACCEPT-FROM-DATE YEAR (TICKET Y2K-118).          EVM0005
003400* 30-01-01  RPK  TICKET EZI-3901 -- 3105-TRACE-EVENT-I            EVM0006
003500*                ADDED SO THE NIGHT SHIFT COULD SEE WHICH         EVM0006
003600*                RAW EVENTS FELL OUT OF THE INPUT WINDOW          EVM0006
003700*                WITHOUT PULLING THE FULL EXTRACT.                EVM0006
003800* 19-09-03  LMS  TICKET EZI-4180 -- CONFIRMED WS-MASTER-KEY       EVM0007
003900*                COMPARE IN 3410-SEARCH-MASTER-I STILL            EVM0007
004000*                MATCHES THE 4-DIGIT RELIEF-NUMBER FORMAT         EVM0007
004100*                AFTER THE RELIEF BOARD RENUMBERING.              EVM0007
004200* 14-04-06  DCW  TICKET EZI-4970 -- REVIEWED REJECT TABLE         EVM0008
004300*                SIZE AGAINST CURRENT PEAK-SHIFT VOLUMES.         EVM0008
004400*                500 ENTRIES STILL AMPLE, NO CHANGE.              EVM0008
004500* 02-11-11  DCW  TICKET EZI-6070 -- REVIEWED THE CENTURY          EVM0009
004600*                PIVOT (WS-SYS-YY < 70) AGAINST THE 2060          EVM0009
004700*                HORIZON.  STILL GOOD FOR NOW, FLAGGED FOR        EVM0009
004800*                THE NEXT SYSTEM REVIEW.                          EVM0009
004900*******************************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID. EZIEVT01.
005200 AUTHOR. J BONNECHAPPE.
005300 INSTALLATION. EZITRAK SYSTEMS GROUP.
005400 DATE-WRITTEN. 16-02-92.
005500 DATE-COMPILED.
005600 SECURITY. UNCLASSIFIED.
005700/
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000     SOURCE-COMPUTER. VAX-8650.
006100     OBJECT-COMPUTER. VAX-8650.
006200     SPECIAL-NAMES.
006300         C01 IS TOP-OF-FORM
006400         CLASS EZI-ALPHA-CLASS IS "A" THRU "Z"
006500         UPSI-0 ON STATUS IS SW-DEBUG-ON
006600                OFF STATUS IS SW-DEBUG-OFF.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT EV-INPUT-FILE  ASSIGN TO "EVTINDD"
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS WS-INPUT-FS.
007200
007300     SELECT EV-MASTER-FILE ASSIGN TO "EVTMSDD"
007400         ORGANIZATION IS RELATIVE
007500         ACCESS MODE  IS DYNAMIC
007600         RELATIVE KEY IS WS-MASTER-RELKEY
007700         FILE STATUS  IS WS-MASTER-FS.
007800
007900     SELECT EV-BATCH-RPT   ASSIGN TO "EVTBATDD"
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS  IS WS-BATRPT-FS.
008200/
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  EV-INPUT-FILE
008700     RECORDING MODE IS F.
008800     COPY EVTINPT.
008900*
009000 FD  EV-MASTER-FILE
009100     RECORDING MODE IS F.
009200     COPY EVTMSTR.
009300*
009400 FD  EV-BATCH-RPT
009500     RECORDING MODE IS F.
009600     COPY EVTBRPT.
009700/
009800 WORKING-STORAGE SECTION.
009900     COPY EVTCTRS.
010000     COPY EVTWORK.
010100*
010200 01  WS-FILE-STATUS-GROUP.
010300     05  WS-INPUT-FS                          PIC X(02).
010400     05  WS-MASTER-FS                         PIC X(02).
010500     05  WS-BATRPT-FS                         PIC X(02).
010600*
010700 01  WS-SWITCHES.
010800     05  WS-EOF-INPUT-SW                      PIC X VALUE "N".
010900         88  WS-EOF-INPUT                          VALUE "Y".
011000     05  WS-EOF-LOAD-SW                       PIC X VALUE "N".
011100         88  WS-EOF-LOAD                           VALUE "Y".
011200     05  WS-VALID-SW                          PIC X VALUE "N".
011300         88  WS-RECORD-VALID                       VALUE "Y".
011400     05  WS-FOUND-SW                          PIC X VALUE "N".
011500         88  WS-FOUND-IN-TABLE                     VALUE "Y".
011600     05  WS-PAYLOAD-SW                        PIC X VALUE "N".
011700         88  WS-PAYLOAD-IDENTICAL                  VALUE "Y".
011800     05  WS-LEAP-SW                           PIC X VALUE "N".
011900         88  WS-LEAP-YEAR                           VALUE "Y".
012000*
012100 01  WS-REJECT-REASON                         PIC X(40).
012200 01  WS-NEXT-RELNBR                           PIC 9(09) COMP
012300                                              VALUE ZERO.
012400 01  WS-MASTER-RELKEY                         PIC 9(09) COMP.
012500*
012600* -- CANDIDATE RECORD BUILT FROM THE CURRENT INPUT RECORD PLUS THE
012700* -- RESOLVED RECEIVED-TIME, HELD HERE UNTIL THE LOOKUP DECIDES
012800* -- WHETHER IT IS AN INSERT, AN UPDATE OR A DEDUPE.
012900 01  WS-CANDIDATE-EVENT.
013000     05  WS-CAND-EVENT-ID                     PIC X(20).
013100     05  WS-CAND-EVENT-TIME                   PIC X(24).
013200     05  WS-CAND-RECEIVED-TIME                PIC X(24).
013300     05  WS-CAND-MACHINE-ID                   PIC X(10).
013400     05  WS-CAND-DURATION-MS                  PIC 9(09).
013500     05  WS-CAND-DEFECT-COUNT                 PIC S9(07).
013600*
013700* -- SYSTEM DATE/TIME AS RETURNED BY THE ACCEPT STATEMENTS, AND THE
013800* -- ALTERNATE VIEWS USED TO PICK THE YEAR/MONTH/DAY AND HOUR/MINUTE/
013900* -- SECOND PARTS BACK APART.
014000 01  WS-SYS-DATE                              PIC 9(06).
014100 01  WS-SYS-DATE-PARTS REDEFINES WS-SYS-DATE.
014200     05  WS-SYS-YY                            PIC 99.
014300     05  WS-SYS-MM                            PIC 99.
014400     05  WS-SYS-DD                            PIC 99.
014500 01  WS-SYS-TIME                              PIC 9(08).
014600 01  WS-SYS-TIME-PARTS REDEFINES WS-SYS-TIME.
014700     05  WS-SYS-HH                            PIC 99.
014800     05  WS-SYS-MI                            PIC 99.
014900     05  WS-SYS-SS                            PIC 99.
015000     05  WS-SYS-HS                            PIC 99.
015100*
015200* -- WORK FIELDS USED BOTH TO BUILD THE CURRENT-TIME STAMP AND, AFTER
015300* -- 8650-COMPUTE-TOLERANCE-I ADDS 15 MINUTES, THE FUTURE-TOLERANCE
015400* -- STAMP.  SAME FIELDS, TWO PASSES THROUGH 8660-FORMAT-STAMP-I.
015500 01  WS-STAMP-YY                              PIC 9(04) COMP.
015600 01  WS-STAMP-MM                              PIC 99    COMP.
015700 01  WS-STAMP-DD                              PIC 99    COMP.
015800 01  WS-STAMP-HH                              PIC 99    COMP.
015900 01  WS-STAMP-MI                              PIC 99    COMP.
016000 01  WS-STAMP-SS                              PIC 99    COMP.
016100 01  WS-STAMP-MS                              PIC 999   COMP.
016200*
016300 01  WS-STAMP-EDIT.
016400     05  WS-SE-YYYY                           PIC 9999.
016500     05  FILLER                               PIC X VALUE "-".
016600     05  WS-SE-MM                             PIC 99.
016700     05  FILLER                               PIC X VALUE "-".
016800     05  WS-SE-DD                             PIC 99.
016900     05  FILLER                               PIC X VALUE "T".
017000     05  WS-SE-HH                             PIC 99.
017100     05  FILLER                               PIC X VALUE ":".
017200     05  WS-SE-MI                             PIC 99.
017300     05  FILLER                               PIC X VALUE ":".
017400     05  WS-SE-SS                             PIC 99.
017500     05  FILLER                               PIC X VALUE ".".
017600     05  WS-SE-MS                             PIC 999.
017700     05  FILLER                               PIC X VALUE "Z".
017800*
017900 01  WS-NOW-STAMP                             PIC X(24).
018000 01  WS-TOL-STAMP                             PIC X(24).
018100*
018200* -- DAYS-PER-MONTH TABLE FOR THE TOLERANCE-STAMP DATE CARRY, LOADED
018300* -- FROM A PACKED LITERAL THE WAY THE SHOP LOADS SMALL LOOKUP TABLES.
018400 01  WS-DIM-VALUES                            PIC X(24)
018500                        VALUE "312831303130313130313031".
018600 01  WS-DIM-TAB REDEFINES WS-DIM-VALUES.
018700     05  WS-DIM-ENTRY                         PIC 99
018800                                    OCCURS 12 TIMES.
018900*
019000 01  WS-DIV-QUOT                              PIC 9(04) COMP.
019100 01  WS-DIV-REM                               PIC 9(04) COMP.
019200 01  WS-DAYS-THIS-MONTH                       PIC 99    COMP.
019300/
019400 PROCEDURE DIVISION.
019500 MAIN-PARA.
019600     PERFORM 1000-INITIALISATION-I.
019700
019800     PERFORM 2000-LOAD-MASTER-INDEX-I.
019900
020000     PERFORM 3000-PROCESS-INPUT-I
020100         UNTIL WS-EOF-INPUT.
020200
020300     PERFORM 8000-FINALISATION-I.
020400
020500     GO TO 9900-EXIT.
020600*
020700 1000-INITIALISATION-I.
020800     OPEN INPUT EV-INPUT-FILE.
020900     IF WS-INPUT-FS NOT = "00"
021000         DISPLAY "EZIEVT01-E1 EVENT INPUT FILE OPEN FAILED, FS="
021100                 WS-INPUT-FS
021200         GO TO 9900-EXIT
021300     END-IF.
021400
021500     OPEN I-O EV-MASTER-FILE.
021600     IF WS-MASTER-FS = "35"
021700         OPEN OUTPUT EV-MASTER-FILE
021800         CLOSE EV-MASTER-FILE
021900         OPEN I-O EV-MASTER-FILE
022000     END-IF.
022100     IF WS-MASTER-FS NOT = "00"
022200         DISPLAY "EZIEVT01-E2 EVENT MASTER FILE OPEN FAILED, FS="
022300                 WS-MASTER-FS
022400         GO TO 9900-EXIT
022500     END-IF.
022600
022700     OPEN OUTPUT EV-BATCH-RPT.
022800     IF WS-BATRPT-FS NOT = "00"
022900         DISPLAY "EZIEVT01-E3 BATCH RESULT FILE OPEN FAILED, FS="
023000                 WS-BATRPT-FS
023100         GO TO 9900-EXIT
023200     END-IF.
023300
023400     MOVE ZERO TO EVB-ACCEPTED-COUNT EVB-DEDUPED-COUNT
023500                  EVB-UPDATED-COUNT EVB-REJECTED-COUNT.
023600     MOVE ZERO TO WS-REJECT-ENTRY-CNT.
023700     MOVE ZERO TO WS-MASTER-ENTRY-CNT.
023800     MOVE ZERO TO WS-NEXT-RELNBR.
023900     MOVE "N" TO WS-EOF-INPUT-SW.
024000
024100     PERFORM 8600-GET-TIME-I.
024200     PERFORM 8650-COMPUTE-TOLERANCE-I.
024300*
024400 2000-LOAD-MASTER-INDEX-I.
024500     MOVE "N" TO WS-EOF-LOAD-SW.
024600     PERFORM 2100-READ-MASTER-I THRU 2100-EXIT-I
024700         UNTIL WS-EOF-LOAD.
024800
024900     MOVE WS-MASTER-ENTRY-CNT TO WS-NEXT-RELNBR.
025000
025100     IF SW-DEBUG-ON
025200         DISPLAY "EZIEVT01-T1 MASTER INDEX ENTRIES LOADED = "
025300                 WS-MASTER-ENTRY-CNT
025400     END-IF.
025500*
025600 2100-READ-MASTER-I.
025700     READ EV-MASTER-FILE NEXT RECORD
025800         AT END
025900             MOVE "Y" TO WS-EOF-LOAD-SW
026000             GO TO 2100-EXIT-I
026100     END-READ.
026200
026300     ADD 1 TO WS-MASTER-ENTRY-CNT.
026400     SET WX-MIX TO WS-MASTER-ENTRY-CNT.
026500     MOVE EVM-EVENT-ID    TO WS-MIX-EVENT-ID (WX-MIX).
026600     MOVE WS-MASTER-RELKEY TO WS-MIX-RELNBR  (WX-MIX).
026700 2100-EXIT-I.
026800     EXIT.
026900*
027000 3000-PROCESS-INPUT-I.
027100     READ EV-INPUT-FILE
027200         AT END
027300             MOVE "Y" TO WS-EOF-INPUT-SW
027400             GO TO 3000-EXIT-I
027500     END-READ.
027600
027700     PERFORM 3100-VALIDATE-INPUT-I THRU 3100-EXIT-I.
027800
027900     IF NOT WS-RECORD-VALID
028000         GO TO 3000-EXIT-I.
028100
028200     PERFORM 3105-TRACE-EVENT-I.
028300     PERFORM 3200-RESOLVE-RECEIVED-TIME-I.
028400     PERFORM 3300-BUILD-CANDIDATE-I.
028500     PERFORM 3400-LOOKUP-MASTER-I.
028600
028700     IF WS-FOUND-IN-TABLE
028800         PERFORM 3450-COMPARE-PAYLOAD-I
028900         IF WS-PAYLOAD-IDENTICAL
029000             ADD 1 TO EVB-DEDUPED-COUNT
029100         ELSE
029200             IF WS-CAND-RECEIVED-TIME > EVM-RECEIVED-TIME
029300                 PERFORM 3500-UPDATE-MASTER-I
029400             ELSE
029500                 ADD 1 TO EVB-DEDUPED-COUNT
029600             END-IF
029700         END-IF
029800     ELSE
029900         PERFORM 3600-INSERT-MASTER-I
030000     END-IF.
030100 3000-EXIT-I.
030200     EXIT.
030300*
030400 3100-VALIDATE-INPUT-I.
030500     MOVE "Y" TO WS-VALID-SW.
030600     MOVE SPACES TO WS-REJECT-REASON.
030700
030800     IF EVI-EVENT-ID = SPACES OR LOW-VALUES
030900         MOVE "MISSING_EVENT_ID" TO WS-REJECT-REASON
031000         GO TO 3190-REJECT-I
031100     END-IF.
031200
031300     IF EVI-EVENT-TIME = SPACES OR LOW-VALUES
031400         MOVE "MISSING_EVENT_TIME" TO WS-REJECT-REASON
031500         GO TO 3190-REJECT-I
031600     END-IF.
031700
031800     IF EVI-MACHINE-ID = SPACES OR LOW-VALUES
031900         MOVE "MISSING_MACHINE_ID" TO WS-REJECT-REASON
032000         GO TO 3190-REJECT-I
032100     END-IF.
032200
032300     IF EVI-DURATION-MS NOT NUMERIC
032400         MOVE "MISSING_DURATION" TO WS-REJECT-REASON
032500         GO TO 3190-REJECT-I
032600     END-IF.
032700
032800     IF EVI-DEFECT-COUNT NOT NUMERIC
032900         MOVE "MISSING_DEFECT_COUNT" TO WS-REJECT-REASON
033000         GO TO 3190-REJECT-I
033100     END-IF.
033200
033300* -- EVI-DURATION-MS IS AN UNSIGNED FIELD SO A NEGATIVE VALUE CANNOT
033400* -- OCCUR ONCE THE NUMERIC TEST ABOVE HAS PASSED; ONLY THE UPPER
033500* -- 21,600,000 MS (6-HOUR) BOUND NEEDS CHECKING HERE.
033600     IF EVI-DUR-MS-NUM > 21600000
033700         MOVE "INVALID_DURATION" TO WS-REJECT-REASON
033800         GO TO 3190-REJECT-I
033900     END-IF.
034000
034100     IF EVI-EVENT-TIME > WS-TOL-STAMP
034200         MOVE "FUTURE_EVENT_TIME" TO WS-REJECT-REASON
034300         GO TO 3190-REJECT-I
034400     END-IF.
034500
034600     GO TO 3100-EXIT-I.
034700 3190-REJECT-I.
034800     MOVE "N" TO WS-VALID-SW.
034900     PERFORM 3195-APPEND-REJECTION-I.
035000     ADD 1 TO EVB-REJECTED-COUNT.
035100 3100-EXIT-I.
035200     EXIT.
035300*
035400 3105-TRACE-EVENT-I.
035500     IF SW-DEBUG-ON
035600         IF EVI-EVENT-ID (1:1) IS EZI-ALPHA-CLASS
035700             DISPLAY "EZIEVT01-T2 ALPHA-KEYED EVENT " EVI-EVENT-ID
035800         END-IF
035900     END-IF.
036000*
036100 3195-APPEND-REJECTION-I.
036200     IF WS-REJECT-ENTRY-CNT >= 500
036300         DISPLAY "EZIEVT01-W1 REJECT TABLE FULL, DROP DETAIL "
036400                 "FOR " EVI-EVENT-ID
036500         GO TO 3195-EXIT-I
036600     END-IF.
036700
036800     ADD 1 TO WS-REJECT-ENTRY-CNT.
036900     SET WX-REJ TO WS-REJECT-ENTRY-CNT.
037000     MOVE EVI-EVENT-ID     TO WS-REJ-EVENT-ID (WX-REJ).
037100     MOVE WS-REJECT-REASON TO WS-REJ-REASON   (WX-REJ).
037200 3195-EXIT-I.
037300     EXIT.
037400*
037500 3200-RESOLVE-RECEIVED-TIME-I.
037600     IF EVI-RECEIVED-TIME = SPACES OR LOW-VALUES
037700         MOVE WS-NOW-STAMP TO WS-CAND-RECEIVED-TIME
037800     ELSE
037900         MOVE EVI-RECEIVED-TIME TO WS-CAND-RECEIVED-TIME
038000     END-IF.
038100*
038200 3300-BUILD-CANDIDATE-I.
038300     MOVE EVI-EVENT-ID     TO WS-CAND-EVENT-ID.
038400     MOVE EVI-EVENT-TIME   TO WS-CAND-EVENT-TIME.
038500     MOVE EVI-MACHINE-ID   TO WS-CAND-MACHINE-ID.
038600     MOVE EVI-DURATION-MS  TO WS-CAND-DURATION-MS.
038700     MOVE EVI-DEFECT-COUNT TO WS-CAND-DEFECT-COUNT.
038800*
038900 3400-LOOKUP-MASTER-I.
039000     MOVE "N" TO WS-FOUND-SW.
039100     PERFORM 3410-SEARCH-MASTER-I THRU 3410-EXIT-I
039200         VARYING WX-MIX FROM 1 BY 1
039300         UNTIL WX-MIX > WS-MASTER-ENTRY-CNT.
039400
039500     IF WS-FOUND-IN-TABLE
039600         PERFORM 3420-READ-EXISTING-I.
039700*
039800 3410-SEARCH-MASTER-I.
039900     IF WS-FOUND-IN-TABLE
040000         GO TO 3410-EXIT-I.
040100
040200     IF WS-MIX-EVENT-ID (WX-MIX) = WS-CAND-EVENT-ID
040300         MOVE "Y" TO WS-FOUND-SW
040400         MOVE WS-MIX-RELNBR (WX-MIX) TO WS-MASTER-RELKEY
040500     END-IF.
040600 3410-EXIT-I.
040700     EXIT.
040800*
040900 3420-READ-EXISTING-I.
041000     READ EV-MASTER-FILE
041100         INVALID KEY
041200             DISPLAY "EZIEVT01-E4 MASTER INDEX OUT OF STEP, KEY="
041300                     WS-MASTER-RELKEY
041400             GO TO 9900-EXIT
041500     END-READ.
041600*
041700 3450-COMPARE-PAYLOAD-I.
041800     MOVE "N" TO WS-PAYLOAD-SW.
041900     IF EVM-EVENT-TIME   = WS-CAND-EVENT-TIME
042000        AND EVM-MACHINE-ID  = WS-CAND-MACHINE-ID
042100        AND EVM-DURATION-MS = WS-CAND-DURATION-MS
042200        AND EVM-DEFECT-COUNT = WS-CAND-DEFECT-COUNT
042300         MOVE "Y" TO WS-PAYLOAD-SW
042400     END-IF.
042500*
042600 3500-UPDATE-MASTER-I.
042700     MOVE WS-CAND-EVENT-TIME     TO EVM-EVENT-TIME.
042800     MOVE WS-CAND-RECEIVED-TIME  TO EVM-RECEIVED-TIME.
042900     MOVE WS-CAND-MACHINE-ID     TO EVM-MACHINE-ID.
043000     MOVE WS-CAND-DURATION-MS    TO EVM-DURATION-MS.
043100     MOVE WS-CAND-DEFECT-COUNT   TO EVM-DEFECT-COUNT.
043200
043300     REWRITE EV-MASTER-REC
043400         INVALID KEY
043500             MOVE "PROCESSING_ERROR: REWRITE FAILED"
043600               TO WS-REJECT-REASON
043700             PERFORM 3195-APPEND-REJECTION-I
043800             ADD 1 TO EVB-REJECTED-COUNT
043900             GO TO 3500-EXIT-I
044000     END-REWRITE.
044100
044200     ADD 1 TO EVB-UPDATED-COUNT.
044300 3500-EXIT-I.
044400     EXIT.
044500*
044600 3600-INSERT-MASTER-I.
044700     ADD 1 TO WS-NEXT-RELNBR.
044800     MOVE WS-NEXT-RELNBR         TO WS-MASTER-RELKEY.
044900     MOVE WS-CAND-EVENT-ID       TO EVM-EVENT-ID.
045000     MOVE WS-CAND-EVENT-TIME     TO EVM-EVENT-TIME.
045100     MOVE WS-CAND-RECEIVED-TIME  TO EVM-RECEIVED-TIME.
045200     MOVE WS-CAND-MACHINE-ID     TO EVM-MACHINE-ID.
045300     MOVE WS-CAND-DURATION-MS    TO EVM-DURATION-MS.
045400     MOVE WS-CAND-DEFECT-COUNT   TO EVM-DEFECT-COUNT.
045500
045600     WRITE EV-MASTER-REC
045700         INVALID KEY
045800             MOVE "PROCESSING_ERROR: WRITE FAILED"
045900               TO WS-REJECT-REASON
046000             PERFORM 3195-APPEND-REJECTION-I
046100             ADD 1 TO EVB-REJECTED-COUNT
046200             GO TO 3600-EXIT-I
046300     END-WRITE.
046400
046500     ADD 1 TO WS-MASTER-ENTRY-CNT.
046600     SET WX-MIX TO WS-MASTER-ENTRY-CNT.
046700     MOVE WS-CAND-EVENT-ID TO WS-MIX-EVENT-ID (WX-MIX).
046800     MOVE WS-NEXT-RELNBR   TO WS-MIX-RELNBR   (WX-MIX).
046900
047000     ADD 1 TO EVB-ACCEPTED-COUNT.
047100 3600-EXIT-I.
047200     EXIT.
047300*
047400 8000-FINALISATION-I.
047500     PERFORM 8100-WRITE-SUMMARY-I.
047600
047700     IF WS-REJECT-ENTRY-CNT > 0
047800         PERFORM 8200-WRITE-REJECTIONS-I THRU 8200-EXIT-I
047900             VARYING WX-REJ FROM 1 BY 1
048000             UNTIL WX-REJ > WS-REJECT-ENTRY-CNT
048100     END-IF.
048200
048300     CLOSE EV-INPUT-FILE.
048400     CLOSE EV-MASTER-FILE.
048500     CLOSE EV-BATCH-RPT.
048600*
048700 8100-WRITE-SUMMARY-I.
048800     MOVE SPACES TO EV-BATRPT-LINE.
048900     MOVE "ACCEPTED=" TO EVR-S-LIT-ACC.
049000     MOVE EVB-ACCEPTED-COUNT TO EVR-S-ACCEPTED.
049100     MOVE "DEDUPED=" TO EVR-S-LIT-DUP.
049200     MOVE EVB-DEDUPED-COUNT TO EVR-S-DEDUPED.
049300     MOVE "UPDATED=" TO EVR-S-LIT-UPD.
049400     MOVE EVB-UPDATED-COUNT TO EVR-S-UPDATED.
049500     MOVE "REJECTED=" TO EVR-S-LIT-REJ.
049600     MOVE EVB-REJECTED-COUNT TO EVR-S-REJECTED.
049700     WRITE EV-BATRPT-LINE.
049800*
049900 8200-WRITE-REJECTIONS-I.
050000     MOVE SPACES TO EV-BATRPT-LINE.
050100     MOVE WS-REJ-EVENT-ID (WX-REJ) TO EVR-R-EVENT-ID.
050200     MOVE WS-REJ-REASON   (WX-REJ) TO EVR-R-REASON.
050300     WRITE EV-BATRPT-LINE.
050400 8200-EXIT-I.
050500     EXIT.
050600*
050700 8600-GET-TIME-I.
050800     ACCEPT WS-SYS-DATE FROM DATE.
050900     ACCEPT WS-SYS-TIME FROM TIME.
051000
051100* -- Y2K WINDOWING: A 2-DIGIT ACCEPT-FROM-DATE YEAR BELOW 70 IS TAKEN
051200* -- AS 20XX, OTHERWISE 19XX.  SEE CHANGE LOG 14-06-99.
051300     IF WS-SYS-YY < 70
051400         COMPUTE WS-STAMP-YY = 2000 + WS-SYS-YY
051500     ELSE
051600         COMPUTE WS-STAMP-YY = 1900 + WS-SYS-YY
051700     END-IF.
051800     MOVE WS-SYS-MM TO WS-STAMP-MM.
051900     MOVE WS-SYS-DD TO WS-STAMP-DD.
052000     MOVE WS-SYS-HH TO WS-STAMP-HH.
052100     MOVE WS-SYS-MI TO WS-STAMP-MI.
052200     MOVE WS-SYS-SS TO WS-STAMP-SS.
052300     COMPUTE WS-STAMP-MS = WS-SYS-HS * 10.
052400
052500     PERFORM 8660-FORMAT-STAMP-I.
052600     MOVE WS-STAMP-EDIT TO WS-NOW-STAMP.
052700*
052800 8650-COMPUTE-TOLERANCE-I.
052900* -- STARTS FROM THE WS-STAMP-* FIELDS LEFT BEHIND BY 8600-GET-TIME-I
053000* -- AND ADDS THE 15-MINUTE FUTURE-EVENT TOLERANCE.
053100     ADD 15 TO WS-STAMP-MI.
053200     IF WS-STAMP-MI > 59
053300         SUBTRACT 60 FROM WS-STAMP-MI
053400         ADD 1 TO WS-STAMP-HH
053500         IF WS-STAMP-HH > 23
053600             SUBTRACT 24 FROM WS-STAMP-HH
053700             PERFORM 8670-BUMP-DATE-I
053800         END-IF
053900     END-IF.
054000
054100     PERFORM 8660-FORMAT-STAMP-I.
054200     MOVE WS-STAMP-EDIT TO WS-TOL-STAMP.
054300*
054400 8660-FORMAT-STAMP-I.
054500     MOVE WS-STAMP-YY TO WS-SE-YYYY.
054600     MOVE WS-STAMP-MM TO WS-SE-MM.
054700     MOVE WS-STAMP-DD TO WS-SE-DD.
054800     MOVE WS-STAMP-HH TO WS-SE-HH.
054900     MOVE WS-STAMP-MI TO WS-SE-MI.
055000     MOVE WS-STAMP-SS TO WS-SE-SS.
055100     MOVE WS-STAMP-MS TO WS-SE-MS.
055200*
055300 8670-BUMP-DATE-I.
055400     PERFORM 8680-CHECK-LEAP-I.
055500     MOVE WS-DIM-ENTRY (WS-STAMP-MM) TO WS-DAYS-THIS-MONTH.
055600     IF WS-STAMP-MM = 2 AND WS-LEAP-YEAR
055700         ADD 1 TO WS-DAYS-THIS-MONTH
055800     END-IF.
055900
056000     ADD 1 TO WS-STAMP-DD.
056100     IF WS-STAMP-DD > WS-DAYS-THIS-MONTH
056200         MOVE 1 TO WS-STAMP-DD
056300         ADD 1 TO WS-STAMP-MM
056400         IF WS-STAMP-MM > 12
056500             MOVE 1 TO WS-STAMP-MM
056600             ADD 1 TO WS-STAMP-YY
056700         END-IF
056800     END-IF.
056900*
057000 8680-CHECK-LEAP-I.
057100     MOVE "N" TO WS-LEAP-SW.
057200     DIVIDE WS-STAMP-YY BY 4 GIVING WS-DIV-QUOT
057300                                REMAINDER WS-DIV-REM.
057400     IF WS-DIV-REM NOT = 0
057500         GO TO 8680-EXIT-I
057600     END-IF.
057700     DIVIDE WS-STAMP-YY BY 100 GIVING WS-DIV-QUOT
057800                                REMAINDER WS-DIV-REM.
057900     IF WS-DIV-REM NOT = 0
058000         MOVE "Y" TO WS-LEAP-SW
058100         GO TO 8680-EXIT-I
058200     END-IF.
058300     DIVIDE WS-STAMP-YY BY 400 GIVING WS-DIV-QUOT
058400                                REMAINDER WS-DIV-REM.
058500     IF WS-DIV-REM = 0
058600         MOVE "Y" TO WS-LEAP-SW
058700     END-IF.
058800 8680-EXIT-I.
058900     EXIT.
059000*
059100 9900-EXIT.
059200     STOP RUN.
059300*
059400* **************** END OF SOURCE EZIEVT01 ****************
