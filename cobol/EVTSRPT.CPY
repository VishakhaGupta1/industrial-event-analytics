000100******************************************************************
000200*                                                                *
000300*   Copybook     : EVTSRPT                                       *
000400*   Member Name  : MACHINE_STATS_RPT_LINE                        *
000500*   Summary      : Print line for the machine-stats report       *
000600*                  (EVTSTADD).  One line per query -- no control *
000700*                  breaks.                                       *
000800*                                                                *
000900*   LARGO REGISTRO = 100 BYTES                                   *
001000*                                                                *
001100*   CHANGE LOG                                                   *
001200*   ----------                                                   *
001300*   16-02-92  JB   ORIGINAL LAYOUT.                               EVS0001
001400******************************************************************
001500 01  EV-MACH-STATS-REC.
001600     05  EVS-MACHINE-ID                        PIC X(10).
001700     05  EVS-WINDOW-START                      PIC X(24).
001800     05  EVS-WINDOW-END                        PIC X(24).
001900     05  EVS-EVENTS-COUNT                      PIC 9(09).
002000     05  EVS-DEFECTS-COUNT                     PIC 9(09).
002100     05  EVS-AVG-DEFECT-RATE                   PIC 9(07)V9(04).
002200     05  EVS-STATUS                            PIC X(07).
002300     05  FILLER                               PIC X(06).
002400*
002500* -- ALTERNATE VIEW EXPOSING JUST THE DATE PART OF THE WINDOW
002600* -- BOUNDS, FOR THE PAGE HEADING IN 5000-WRITE-STATS-I.
002700 01  EVS-WINDOW-DATE-VIEW REDEFINES EV-MACH-STATS-REC.
002800     05  FILLER                               PIC X(10).
002900     05  EVS-WSTART-DATE                       PIC X(10).
003000     05  FILLER                               PIC X(14).
003100     05  EVS-WEND-DATE                         PIC X(10).
003200     05  FILLER                               PIC X(14).
003300     05  FILLER                               PIC X(42).
