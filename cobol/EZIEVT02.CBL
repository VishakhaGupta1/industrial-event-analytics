000100*******************************************************************************
000200*                                                                             *
000300*   Program ID   : EZIEVT02                                                  *
000400*   Program Name : Machine-stats report                                     *
000500*   Summary      : Reads a parameter card (EVTPMDD) naming one machine       *
000600*                  and a query window, scans the event master ledger         *
000700*                  (EVTMSDD) for that machine's events falling in the        *
000800*                  window, and writes one MACHINE-STATS-REC to EVTSTADD      *
000900*                  giving event count, defect count, average defect rate     *
001000*                  per hour and a Healthy/Warning status.                    *
001100*                                                                             *
001200*                  No control breaks -- a single aggregate line per run.     *
001300*                  Run this program once per machine/window combination.     *
001400*                                                                             *
001500*                  This program replaces the old EZITRAK003 problem          *
001600*                  search/browse screen -- same shop, new ledger.            *
001700*                                                                             *
001800*   FILES   USED : EVTPMDD  Query parameter card       (Input)               *
001900*                : EVTMSDD  Event master ledger         (Input)              *
002000*                : EVTSTADD Machine-stats report        (Output)             *
002100*                                                                             *
002200*******************************************************************************
002300*
002400* CHANGE LOG
002500* ----------
002600* 16-02-92  JB   ORIGINAL PROGRAM.                                EVS0001
002700* 11-03-94  JB   ADDED THE CIVIL-DAY WINDOW-LENGTH CALC           EVS0002
002800*                (8700-PARSE-STAMP-I) -- PLANT SUPERVISORS        EVS0002
002900*                WANTED RATE PER HOUR, NOT PER SHIFT.             EVS0002
003000* 14-06-99  RPK  Y2K REVIEW -- CONFIRMED WINDOW STAMPS            EVS0003
003100*                CARRY A FULL 4-DIGIT YEAR, NO CHANGE             EVS0003
003200*                NEEDED HERE (TICKET Y2K-118).                    EVS0003
003300* 06-08-02  RPK  TICKET EZI-4322 -- CONFIRMED 4000-COMPUTE-       EVS0004
003400*                STATS-I RATE-PER-HOUR CALC AGREES WITH THE       EVS0004
003500*                PLANT SUPERVISORS' HAND TALLY FOR A FULL         EVS0004
003600*                WEEK.  NO CHANGE.                                EVS0004
003700* 30-03-05  LMS  TICKET EZI-4810 -- DOUBLE-CHECKED THE            EVS0005
003800*                CIVIL-DAY-COUNT MATH IN 8700-PARSE-STAMP-I       EVS0005
003900*                ACROSS THE 2004 LEAP YEAR BOUNDARY.  MATH        EVS0005
004000*                HOLDS, NO CHANGE.                                EVS0005
004100* 11-05-09  DCW  TICKET EZI-5640 -- REVIEWED MACHINE-STATS        EVS0006
004200*                REPORT LINE WIDTH AFTER THE NEW LONG-FORM        EVS0006
004300*                MACHINE-ID LAYOUT WENT IN ON EVTMSTR.            EVS0006
004400*                STILL FITS THE 132-COLUMN FORM.                  EVS0006
004500*******************************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. EZIEVT02.
004800 AUTHOR. J BONNECHAPPE.
004900 INSTALLATION. EZITRAK SYSTEMS GROUP.
005000 DATE-WRITTEN. 16-02-92.
005100 DATE-COMPILED.
005200 SECURITY. UNCLASSIFIED.
005300/
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600     SOURCE-COMPUTER. VAX-8650.
005700     OBJECT-COMPUTER. VAX-8650.
005800     SPECIAL-NAMES.
005900         C01 IS TOP-OF-FORM
006000         CLASS EZI-NUMERIC-CLASS IS "0" THRU "9"
006100         UPSI-0 ON STATUS IS SW-DEBUG-ON
006200                OFF STATUS IS SW-DEBUG-OFF.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT EV-PARM-FILE   ASSIGN TO "EVTPMDD"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS WS-PARM-FS.
006800
006900     SELECT EV-MASTER-FILE ASSIGN TO "EVTMSDD"
007000         ORGANIZATION IS RELATIVE
007100         ACCESS MODE  IS SEQUENTIAL
007200         FILE STATUS  IS WS-MASTER-FS.
007300
007400     SELECT EV-STATS-RPT   ASSIGN TO "EVTSTADD"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS WS-STATS-FS.
007700/
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  EV-PARM-FILE
008200     RECORDING MODE IS F.
008300 01  EV-PARM-REC.
008400     05  EVP-MACHINE-ID                       PIC X(10).
008500     05  EVP-WINDOW-START                     PIC X(24).
008600     05  EVP-WINDOW-END                       PIC X(24).
008700     05  FILLER                               PIC X(22).
008800*
008900 FD  EV-MASTER-FILE
009000     RECORDING MODE IS F.
009100     COPY EVTMSTR.
009200*
009300 FD  EV-STATS-RPT
009400     RECORDING MODE IS F.
009500     COPY EVTSRPT.
009600/
009700 WORKING-STORAGE SECTION.
009800*
009900 01  WS-FILE-STATUS-GROUP.
010000     05  WS-PARM-FS                           PIC X(02).
010100     05  WS-MASTER-FS                         PIC X(02).
010200     05  WS-STATS-FS                          PIC X(02).
010300*
010400 01  WS-EOF-MASTER-SW                         PIC X VALUE "N".
010500     88  WS-EOF-MASTER                             VALUE "Y".
010600*
010700 01  WS-QUERY-MACHINE-ID                      PIC X(10).
010800 01  WS-QUERY-WSTART                          PIC X(24).
010900 01  WS-QUERY-WEND                            PIC X(24).
011000*
011100 01  WS-EVENTS-COUNT                          PIC 9(09) COMP.
011200 01  WS-DEFECTS-COUNT                         PIC 9(09) COMP.
011300 01  WS-WINDOW-SECONDS                        PIC S9(11) COMP.
011400 01  WS-WINDOW-HOURS                     PIC S9(07)V9(04) COMP.
011500*
011600* -- GENERIC ISO-8601 STAMP PARSER, SHARED BY BOTH ENDS OF THE QUERY
011700* -- WINDOW.  WS-PARSE-IN IS MOVED IN BY THE CALLER, WS-PARSE-TOTSEC
011800* -- COMES BACK OUT.  SAME CIVIL-DAY-COUNT METHOD USED IN EZIEVT03.
011900 01  WS-PARSE-IN                              PIC X(24).
012000 01  WS-PARSE-VIEW REDEFINES WS-PARSE-IN.
012100     05  WS-PV-YYYY                           PIC 9(04).
012200     05  FILLER                               PIC X.
012300     05  WS-PV-MM                             PIC 99.
012400     05  FILLER                               PIC X.
012500     05  WS-PV-DD                             PIC 99.
012600     05  FILLER                               PIC X.
012700     05  WS-PV-HH                             PIC 99.
012800     05  FILLER                               PIC X.
012900     05  WS-PV-MI                             PIC 99.
013000     05  FILLER                               PIC X.
013100     05  WS-PV-SS                             PIC 99.
013200     05  FILLER                               PIC X(04).
013300*
013400 01  WS-PARSE-TOTSEC                          PIC S9(11) COMP.
013500 01  WS-PARSE-ERA                             PIC S9(09) COMP.
013600 01  WS-PARSE-YOE                             PIC S9(09) COMP.
013700 01  WS-PARSE-YADJ                            PIC S9(09) COMP.
013800 01  WS-PARSE-MADJ                            PIC S9(04) COMP.
013900 01  WS-PARSE-Q4                              PIC S9(09) COMP.
014000 01  WS-PARSE-Q100                            PIC S9(09) COMP.
014100 01  WS-PARSE-Q153                            PIC S9(09) COMP.
014200 01  WS-PARSE-DOY                             PIC S9(09) COMP.
014300 01  WS-PARSE-DOE                             PIC S9(09) COMP.
014400 01  WS-PARSE-DAYS                            PIC S9(09) COMP.
014500*
014600 01  WS-START-TOTSEC                          PIC S9(11) COMP.
014700 01  WS-END-TOTSEC                            PIC S9(11) COMP.
014800/
014900 PROCEDURE DIVISION.
015000 MAIN-PARA.
015100     PERFORM 1000-INITIALISATION-I.
015200
015300     PERFORM 3000-SCAN-MASTER-I
015400         UNTIL WS-EOF-MASTER.
015500
015600     PERFORM 4000-COMPUTE-STATS-I.
015700     PERFORM 5000-WRITE-STATS-I.
015800
015900     CLOSE EV-MASTER-FILE.
016000     CLOSE EV-STATS-RPT.
016100
016200     GO TO 9900-EXIT.
016300*
016400 1000-INITIALISATION-I.
016500     OPEN INPUT EV-PARM-FILE.
016600     IF WS-PARM-FS NOT = "00"
016700         DISPLAY "EZIEVT02-E1 PARAMETER CARD OPEN FAILED, FS="
016800                 WS-PARM-FS
016900         GO TO 9900-EXIT
017000     END-IF.
017100
017200     READ EV-PARM-FILE
017300         AT END
017400             DISPLAY "EZIEVT02-E2 PARAMETER CARD FILE IS EMPTY"
017500             GO TO 9900-EXIT
017600     END-READ.
017700     MOVE EVP-MACHINE-ID   TO WS-QUERY-MACHINE-ID.
017800     MOVE EVP-WINDOW-START TO WS-QUERY-WSTART.
017900     MOVE EVP-WINDOW-END   TO WS-QUERY-WEND.
018000     CLOSE EV-PARM-FILE.
018100
018200     OPEN INPUT EV-MASTER-FILE.
018300     IF WS-MASTER-FS NOT = "00"
018400         DISPLAY "EZIEVT02-E3 EVENT MASTER OPEN FAILED, FS="
018500                 WS-MASTER-FS
018600         GO TO 9900-EXIT
018700     END-IF.
018800
018900     OPEN OUTPUT EV-STATS-RPT.
019000     IF WS-STATS-FS NOT = "00"
019100         DISPLAY "EZIEVT02-E4 STATS REPORT OPEN FAILED, FS="
019200                 WS-STATS-FS
019300         GO TO 9900-EXIT
019400     END-IF.
019500
019600     MOVE ZERO TO WS-EVENTS-COUNT.
019700     MOVE ZERO TO WS-DEFECTS-COUNT.
019800     MOVE "N"  TO WS-EOF-MASTER-SW.
019900*
020000 3000-SCAN-MASTER-I.
020100     READ EV-MASTER-FILE NEXT RECORD
020200         AT END
020300             MOVE "Y" TO WS-EOF-MASTER-SW
020400             GO TO 3000-EXIT-I
020500     END-READ.
020600
020700     IF EVM-MACHINE-ID = WS-QUERY-MACHINE-ID
020800        AND EVM-EVENT-TIME >= WS-QUERY-WSTART
020900        AND EVM-EVENT-TIME <  WS-QUERY-WEND
021000         PERFORM 3100-ACCUM-MACHINE-I
021100     END-IF.
021200 3000-EXIT-I.
021300     EXIT.
021400*
021500 3100-ACCUM-MACHINE-I.
021600     ADD 1 TO WS-EVENTS-COUNT.
021700     IF NOT EVM-DEFECT-NOT-COUNTED
021800         ADD EVM-DEFECT-COUNT TO WS-DEFECTS-COUNT
021900     END-IF.
022000*
022100 4000-COMPUTE-STATS-I.
022200     MOVE WS-QUERY-WSTART TO WS-PARSE-IN.
022300     PERFORM 8700-PARSE-STAMP-I.
022400     MOVE WS-PARSE-TOTSEC TO WS-START-TOTSEC.
022500
022600     MOVE WS-QUERY-WEND TO WS-PARSE-IN.
022700     PERFORM 8700-PARSE-STAMP-I.
022800     MOVE WS-PARSE-TOTSEC TO WS-END-TOTSEC.
022900
023000     COMPUTE WS-WINDOW-SECONDS = WS-END-TOTSEC - WS-START-TOTSEC.
023100
023200     IF WS-WINDOW-SECONDS NOT > 0
023300         MOVE ZERO TO WS-WINDOW-HOURS
023400         MOVE ZERO TO EVS-AVG-DEFECT-RATE
023500     ELSE
023600         COMPUTE WS-WINDOW-HOURS = WS-WINDOW-SECONDS / 3600
023700         COMPUTE EVS-AVG-DEFECT-RATE
023800                       = WS-DEFECTS-COUNT / WS-WINDOW-HOURS
023900     END-IF.
024000
024100     IF EVS-AVG-DEFECT-RATE < 2.0
024200         MOVE "Healthy" TO EVS-STATUS
024300     ELSE
024400         MOVE "Warning" TO EVS-STATUS
024500     END-IF.
024600*
024700 5000-WRITE-STATS-I.
024800     MOVE WS-QUERY-MACHINE-ID TO EVS-MACHINE-ID.
024900     MOVE WS-QUERY-WSTART     TO EVS-WINDOW-START.
025000     MOVE WS-QUERY-WEND       TO EVS-WINDOW-END.
025100     MOVE WS-EVENTS-COUNT     TO EVS-EVENTS-COUNT.
025200     MOVE WS-DEFECTS-COUNT    TO EVS-DEFECTS-COUNT.
025300     WRITE EV-MACH-STATS-REC.
025400*
025500* -- CIVIL-DAY-COUNT DATE ARITHMETIC (HOWARD-HINNANT-STYLE DAY
025600* -- NUMBER), USED ONLY TO GET AN ELAPSED-SECONDS FIGURE FOR THE
025700* -- WINDOW-LENGTH-IN-HOURS CALCULATION.  SUB-SECOND (MS) RESOLUTION
025800* -- IS NOT CARRIED INTO THIS FIGURE -- QUERY WINDOWS ARE EXPECTED TO
025900* -- FALL ON WHOLE-SECOND BOUNDARIES.
026000 8700-PARSE-STAMP-I.
026100     IF WS-PV-MM > 2
026200         MOVE WS-PV-YYYY TO WS-PARSE-YADJ
026300         COMPUTE WS-PARSE-MADJ = WS-PV-MM - 3
026400     ELSE
026500         COMPUTE WS-PARSE-YADJ = WS-PV-YYYY - 1
026600         COMPUTE WS-PARSE-MADJ = WS-PV-MM + 9
026700     END-IF.
026800
026900     COMPUTE WS-PARSE-ERA = WS-PARSE-YADJ / 400.
027000     COMPUTE WS-PARSE-YOE = WS-PARSE-YADJ
027100                           - (WS-PARSE-ERA * 400).
027200     COMPUTE WS-PARSE-Q4   = WS-PARSE-YOE / 4.
027300     COMPUTE WS-PARSE-Q100 = WS-PARSE-YOE / 100.
027400     COMPUTE WS-PARSE-Q153 = ((153 * WS-PARSE-MADJ) + 2) / 5.
027500     COMPUTE WS-PARSE-DOY  = WS-PARSE-Q153 + WS-PV-DD - 1.
027600     COMPUTE WS-PARSE-DOE  = (WS-PARSE-YOE * 365) + WS-PARSE-Q4
027700                            - WS-PARSE-Q100 + WS-PARSE-DOY.
027800     COMPUTE WS-PARSE-DAYS = (WS-PARSE-ERA * 146097)
027900                            + WS-PARSE-DOE - 719468.
028000     COMPUTE WS-PARSE-TOTSEC = (WS-PARSE-DAYS * 86400)
028100                             + (WS-PV-HH * 3600)
028200                             + (WS-PV-MI * 60) + WS-PV-SS.
028300*
028400 9900-EXIT.
028500     STOP RUN.
028600*
028700* **************** END OF SOURCE EZIEVT02 ****************
