000100******************************************************************
000200*                                                                *
000300*   Copybook     : EVTMSTR                                       *
000400*   Member Name  : EVENT_MASTER_REC                              *
000500*   Summary      : Layout of one posted record on the EZIEVT     *
000600*                  event ledger (EVTMSDD).  One row per unique   *
000700*                  EVENT-ID; EVENT-ID is the ledger's only key.  *
000800*                  RECEIVED-TIME is the server-assigned receipt  *
000900*                  stamp used only to break ties between two     *
001000*                  postings for the same EVENT-ID -- it plays no *
001100*                  part in deciding whether two postings carry   *
001200*                  the same payload.                             *
001300*                                                                *
001400*   LARGO REGISTRO = 100 BYTES                                   *
001500*                                                                *
001600*   CHANGE LOG                                                   *
001700*   ----------                                                   *
001800*   16-02-92  JB   ORIGINAL LAYOUT.                               EVM0001
001900*   09-11-93  JB   ADDED EVM-EVT-DATE/EVM-EVT-TOD REDEFINES SO    EVM0002
002000*                  4000-COMPUTE-STATS-I CAN GET AT THE DATE PART EVM0002
002100*                  OF EVM-EVENT-TIME WITHOUT UNSTRINGING IT.      EVM0002
002200*   14-06-99  RPK  Y2K REVIEW - EVENT-TIME/RECEIVED-TIME ARE      EVM0003
002300*                  ALREADY FULL ISO-8601 4-DIGIT-YEAR STRINGS,    EVM0003
002400*                  NO WINDOWED YEAR FIELDS IN THIS RECORD, NO     EVM0003
002500*                  CHANGE REQUIRED.  SIGNED OFF PER TICKET Y2K-118EVM0003
002600******************************************************************
002700 01  EV-MASTER-REC.
002800     05  EVM-EVENT-ID                        PIC X(20).
002900     05  EVM-EVENT-TIME                       PIC X(24).
003000     05  EVM-RECEIVED-TIME                    PIC X(24).
003100     05  EVM-MACHINE-ID                       PIC X(10).
003200     05  EVM-DURATION-MS                       PIC 9(09).
003300     05  EVM-DEFECT-COUNT                      PIC S9(07).
003400         88  EVM-DEFECT-NOT-COUNTED                 VALUE -1.
003500     05  FILLER                               PIC X(06).
003600*
003700* -- ALTERNATE VIEW OF EVM-EVENT-TIME, SPLIT INTO ITS DATE AND
003800* -- TIME-OF-DAY PARTS.  ISO-8601 yyyy-MM-ddTHH:mm:ss.sssZ.
003900 01  EVM-EVENT-TIME-PARTS REDEFINES EV-MASTER-REC.
004000     05  FILLER                               PIC X(20).
004100     05  EVM-EVT-DATE                         PIC X(10).
004200     05  EVM-EVT-TSEP                         PIC X(01).
004300     05  EVM-EVT-TOD                          PIC X(13).
004400     05  FILLER                               PIC X(56).
